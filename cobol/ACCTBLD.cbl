000100*-----------------------------------------------------------------
000200* This program builds the validated account master (ACCTMAST)
000300*    from the raw account extract (ACCTEXT) supplied by New
000400*    Accounts.  ACCTEXT carries two record types - "C" (create)
000500*    and "U" (balance correction, see CHANGE LOG 040822).  A
000600*    create record failing the account construction rules, or
000700*    carrying an account id already seen in this run, is
000800*    rejected; a correction record naming an id not already on
000900*    file is rejected.  All rejects are written to ACCTERR
001000*    instead of the master.  The master is built up entirely in
001100*    the in-memory account table and written out in one pass at
001200*    end of run, so a correction can still reach an id that was
001300*    created earlier in the very same run.
001400*
001500* Used File
001600*    - Raw Account Extract: ACCTEXT
001700*    - Validated Account Master: ACCTMAST
001800*    - Rejected Account Records: ACCTERR
001900*
002000*-----------------------------------------------------------------
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 ACCTBLD.
002400 AUTHOR.                     J. R. STRAND.
002500 INSTALLATION.               FIDELITY MUTUAL SAVINGS - DATA
002600                             PROCESSING DIVISION.
002700 DATE-WRITTEN.               MARCH 14, 1987.
002800 DATE-COMPILED.
002900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003000                             ONLY - FIDELITY MUTUAL SAVINGS.
003100*-----------------------------------------------------------------
003200*    CHANGE LOG
003300*-----------------------------------------------------------------
003400*    870314  JRS  INITIAL VERSION - STRAIGHT COPY, NO EDITS.
003500*    870908  JRS  ADDED ACCOUNT-ID AND BALANCE EDITS PER NEW
003600*                 ACCOUNTS REQUEST CR-8709-01.
003700*    880602  JRS  ADDED DUPLICATE ACCOUNT-ID CHECK AGAINST
003800*                 IN-MEMORY TABLE - CR-8801-03.  REJECTS NOW
003900*                 ROUTE TO ACCTERR INSTEAD OF ABENDING THE RUN.
004000*    920514  MKO  RAISED ACCOUNT-TABLE OCCURS LIMIT FROM 1000 TO
004100*                 2000 - VOLUME GROWTH, PR-9205-04.
004200*    950730  DLP  REJECT RECORD NOW CARRIES A REASON CODE INSTEAD
004300*                 OF JUST THE RAW RECORD - CR-9507-11.
004400*    990111  TCY  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT IN
004500*                 ACCOUNT RECORD, CERTIFIED YEAR-2000 READY -
004600*                 Y2K-9901.
004700*    070319  SAB  CHANGED ACCOUNT-TABLE SEARCH FROM LINEAR SCAN TO
004800*                 SEARCH ALL (MASTER EXTRACT IS PRE-SORTED BY THE
004900*                 NEW ACCOUNTS EXTRACT JOB) - PR-0703-08.
005000*    040815  SAB  AUDIT FOUND THE FIELD EDIT RUNNING AHEAD OF THE
005100*                 DUPLICATE-ID CHECK - A RECORD WITH BOTH A BAD
005200*                 BALANCE AND A DUPLICATE ID WAS COMING OUT WITH
005300*                 THE WRONG REJECT REASON.  DUPLICATE CHECK MOVED
005400*                 AHEAD OF THE FIELD EDIT PER PR-0408-11, AND BOTH
005500*                 STEPS RECAST AS A SINGLE PARAGRAPH RANGE.
005600*    040816  SAB  AUDIT ALSO FOUND THE ACCTERR RECORD CONTAINS
005700*                 CLAUSE WAS ONE BYTE SHORT OF THE ACTUAL
005800*                 01-LEVEL - THE EDITED BALANCE PICTURE RUNS TO
005900*                 13 BYTES, NOT 12.  CORRECTED PER PR-0408-11.
006000*    040822  SAB  ADDED A BALANCE-CORRECTION RECORD TYPE TO THE
006100*                 ACCTEXT LAYOUT (REC-TYPE "U") PER ACCTG PRODUCTS
006200*                 REQUEST PR-0408-19 - AN EXISTING ACCOUNT'S
006300*                 BALANCE CAN NOW BE CORRECTED DIRECTLY WITHOUT
006400*                 GOING THROUGH A TRANSFER.  AN ID NOT ON FILE IS
006500*                 REJECTED THE SAME AS A FAILED FIELD EDIT.  THE
006600*                 MASTER IS NOW WRITTEN FROM THE TABLE AT END OF
006700*                 RUN INSTEAD OF AS EACH CREATE IS ACCEPTED, SO A
006800*                 CORRECTION CAN REACH A RECORD CREATED EARLIER IN
006900*                 THE SAME RUN.
006950*    040903  SAB  AUDIT FLAGGED ACCTMAST-FILE-OUT AS LINE
006960*                 SEQUENTIAL - THE MASTER CARRIES COMP-3 BALANCE
006970*                 FIELDS AND HAS NO BUSINESS BEING NEWLINE
006980*                 DELIMITED.  CHANGED TO ORGANIZATION SEQUENTIAL
006990*                 PER PR-0409-02.  ALSO FOUND THE RUN DATE WAS
006995*                 BEING ACCEPTED BUT NEVER USED - NOW SHOWN ON
006996*                 THE END-OF-JOB TOTALS DISPLAY.
007000*-----------------------------------------------------------------
007100 ENVIRONMENT                 DIVISION.
007200*-----------------------------------------------------------------
007300 CONFIGURATION               SECTION.
007400 SOURCE-COMPUTER.            IBM-370.
007500 OBJECT-COMPUTER.            IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*-----------------------------------------------------------------
007900 INPUT-OUTPUT                SECTION.
008000 FILE-CONTROL.
008100     SELECT  ACCTEXT-FILE-IN
008200             ASSIGN TO ACCTEXT
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS ACCTEXT-FILE-STAT.
008500
008600     SELECT  ACCTMAST-FILE-OUT
008700             ASSIGN TO ACCTMAST
008800             ORGANIZATION IS SEQUENTIAL
008900             FILE STATUS IS ACCTMAST-FILE-STAT.
009000
009100     SELECT  ACCTERR-FILE-OUT
009200             ASSIGN TO ACCTERR
009300             ORGANIZATION IS LINE SEQUENTIAL
009400             FILE STATUS IS ACCTERR-FILE-STAT.
009500*-----------------------------------------------------------------
009600 DATA                        DIVISION.
009700*-----------------------------------------------------------------
009800 FILE                        SECTION.
009900 FD  ACCTEXT-FILE-IN
010000     RECORD CONTAINS 18 CHARACTERS
010100     DATA RECORD IS ACCOUNT-RECORD-IN.
010200 01  ACCOUNT-RECORD-IN.
010300     05  ACCTEXT-REC-TYPE-IN     PIC X(01).
010400         88  ACCTEXT-IS-CREATE           VALUE "C".
010500         88  ACCTEXT-IS-UPDATE           VALUE "U".
010600     05  ACCT-ID-IN              PIC X(10).
010700     05  ACCT-BALANCE-IN         PIC S9(9)V99 COMP-3.
010800     05  FILLER                  PIC X(01) VALUE SPACES.
010900
011000 FD  ACCTMAST-FILE-OUT
011100     RECORD CONTAINS 16 CHARACTERS
011200     DATA RECORD IS ACCOUNT-RECORD.
011300 01  ACCOUNT-RECORD.
011400     05  ACCT-ID                 PIC X(10).
011500     05  ACCT-BALANCE            PIC S9(9)V99 COMP-3.
011600     05  ACCT-BALANCE-X REDEFINES ACCT-BALANCE
011700                                 PIC X(06).
011800
011900 FD  ACCTERR-FILE-OUT
012000     RECORD CONTAINS 61 CHARACTERS
012100     DATA RECORD IS ACCTERR-RECORD-OUT.
012200 01  ACCTERR-RECORD-OUT.
012300     05  ACCTERR-ID-OUT          PIC X(10).
012400     05  FILLER                  PIC X(02) VALUE SPACES.
012500     05  ACCTERR-BALANCE-OUT     PIC -(9)9.99.
012600     05  FILLER                  PIC X(02) VALUE SPACES.
012700     05  ACCTERR-REASON-OUT      PIC X(34).
012800*-----------------------------------------------------------------
012900 WORKING-STORAGE             SECTION.
013000*-----------------------------------------------------------------
013100 01  SWITCHES-AND-COUNTERS.
013200     05  ACCTEXT-EOF-SW          PIC X(01) VALUE "N".
013300         88  ACCTEXT-EOF                   VALUE "Y".
013400     05  ACCT-VALID-SW           PIC X(01) VALUE "N".
013500         88  ACCT-IS-VALID                 VALUE "Y".
013600     05  ACCT-DUP-SW             PIC X(01) VALUE "N".
013700         88  ACCT-IS-DUPLICATE             VALUE "Y".
013800     05  ACCT-FOUND-SW           PIC X(01) VALUE "N".
013900         88  ACCT-IS-FOUND                 VALUE "Y".
014000     05  WS-EXTRACT-COUNT        PIC S9(7) COMP VALUE ZERO.
014100     05  WS-ACCEPT-COUNT         PIC S9(7) COMP VALUE ZERO.
014200     05  WS-REJECT-COUNT         PIC S9(7) COMP VALUE ZERO.
014300     05  WS-REJECT-COUNT-X REDEFINES WS-REJECT-COUNT
014400                                 PIC X(04).
014500     05  WS-UPDATE-COUNT         PIC S9(7) COMP VALUE ZERO.
014600     05  FILLER                  PIC X(01) VALUE SPACES.
014700
014800 01  FILE-STATUS-FIELDS.
014900     05  ACCTEXT-FILE-STAT       PIC X(02).
015000     05  ACCTMAST-FILE-STAT      PIC X(02).
015100     05  ACCTERR-FILE-STAT       PIC X(02).
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300
015400 01  REJECT-REASON-TEXT          PIC X(34) VALUE SPACES.
015500
015600 01  ACCOUNT-TABLE-CONTROL.
015700     05  WS-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
015800     05  ACCOUNT-TABLE OCCURS 1 TO 2000 TIMES
015900             DEPENDING ON WS-TABLE-COUNT
016000             ASCENDING KEY IS TBL-ACCT-ID
016100             INDEXED BY ACCT-IDX.
016200         10  TBL-ACCT-ID         PIC X(10).
016300         10  TBL-ACCT-BALANCE    PIC S9(9)V99 COMP-3.
016400
016500 01  WS-RUN-DATE.
016600     05  WS-RUN-DATE-NUM         PIC 9(08).
016700     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM.
016800         10  WS-RUN-DATE-CC      PIC 9(02).
016900         10  WS-RUN-DATE-YY      PIC 9(02).
017000         10  WS-RUN-DATE-MM      PIC 9(02).
017100         10  WS-RUN-DATE-DD      PIC 9(02).
017200*-----------------------------------------------------------------
017300 PROCEDURE                   DIVISION.
017400*-----------------------------------------------------------------
017500* Main procedure
017600*-----------------------------------------------------------------
017700 100-BUILD-ACCOUNT-MASTER.
017800     PERFORM 200-INITIATE-ACCOUNT-BUILD.
017900     PERFORM 200-PROCEED-ACCOUNT-BUILD UNTIL ACCTEXT-EOF.
018000     PERFORM 200-TERMINATE-ACCOUNT-BUILD.
018100
018200     STOP RUN.
018300
018400*-----------------------------------------------------------------
018500* Open files, zero the switches and counters, clear the
018600* in-memory account table and read the first extract record.
018700*-----------------------------------------------------------------
018800 200-INITIATE-ACCOUNT-BUILD.
018900     PERFORM 300-OPEN-ALL-FILES.
019000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
019100     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
019200     PERFORM 300-READ-ACCTEXT-FILE-IN.
019300
019400*-----------------------------------------------------------------
019500* A "C" record runs the duplicate-id/create chain; a "U" record
019600* (balance correction, CHANGE LOG 040822) runs the lookup/update
019700* chain instead.  Neither chain writes the master directly - the
019800* master is built up in the table and written out in one pass by
019900* 300-WRITE-ACCOUNT-MASTER once the whole extract has been read,
020000* so a correction can still reach an id created earlier in the
020100* same run.
020200*-----------------------------------------------------------------
020300 200-PROCEED-ACCOUNT-BUILD.
020400     EVALUATE TRUE
020500         WHEN ACCTEXT-IS-UPDATE
020600             PERFORM 300-CHECK-UPDATE-ACCOUNT
020700                     THRU 300-PROCESS-UPDATE-EXIT
020800         WHEN OTHER
020900             PERFORM 300-CHECK-DUPLICATE-ACCOUNT
021000                     THRU 300-PROCESS-ACCOUNT-EXIT
021100     END-EVALUATE.
021200     PERFORM 300-READ-ACCTEXT-FILE-IN.
021300
021400*-----------------------------------------------------------------
021500* Write the finished master from the table, close the files and
021600* display the end-of-job counts.
021700*-----------------------------------------------------------------
021800 200-TERMINATE-ACCOUNT-BUILD.
021900     PERFORM 300-WRITE-ACCOUNT-MASTER.
022000     PERFORM 300-CLOSE-ALL-FILES.
022100     PERFORM 300-DISPLAY-RUN-TOTALS.
022200
022300*-----------------------------------------------------------------
022400 300-OPEN-ALL-FILES.
022500     OPEN    INPUT   ACCTEXT-FILE-IN
022600             OUTPUT  ACCTMAST-FILE-OUT
022700             OUTPUT  ACCTERR-FILE-OUT.
022800
022900*-----------------------------------------------------------------
023000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023100     INITIALIZE SWITCHES-AND-COUNTERS ACCOUNT-TABLE-CONTROL.
023200
023300*-----------------------------------------------------------------
023400 300-READ-ACCTEXT-FILE-IN.
023500     READ ACCTEXT-FILE-IN
023600             AT END      MOVE "Y" TO ACCTEXT-EOF-SW
023700             NOT AT END  ADD 1 TO WS-EXTRACT-COUNT.
023800
023900*-----------------------------------------------------------------
024000* Duplicate-id check (AccountService create-account rule) - runs
024100* BEFORE any field edit or table insert, per CHANGE LOG 040815.
024200* The account table is kept in ascending key order as it is built
024300* (the extract arrives pre-sorted), so SEARCH ALL can be used here
024400* even though nothing has been inserted for this record yet.
024500*-----------------------------------------------------------------
024600 300-CHECK-DUPLICATE-ACCOUNT.
024700     MOVE "N" TO ACCT-DUP-SW.
024800     SEARCH ALL ACCOUNT-TABLE
024900             AT END NEXT SENTENCE
025000             WHEN TBL-ACCT-ID (ACCT-IDX) = ACCT-ID-IN
025100                 MOVE "Y" TO ACCT-DUP-SW.
025200     IF  ACCT-IS-DUPLICATE
025300         MOVE "DUPLICATE ACCOUNT ID" TO REJECT-REASON-TEXT
025400         PERFORM 400-WRITE-REJECT-RECORD
025500         GO TO 300-PROCESS-ACCOUNT-EXIT
025600     END-IF.
025700
025800*-----------------------------------------------------------------
025900* Account construction rules (ACCT-ID non-blank, ACCT-BALANCE
026000* present and not negative).  First failing check wins, matching
026100* house policy that one reject code is reported per record.  Only
026200* reached once the duplicate-id check above has cleared.
026300*-----------------------------------------------------------------
026400 300-EDIT-ACCOUNT-RECORD.
026500     MOVE "Y" TO ACCT-VALID-SW.
026600     MOVE SPACES TO REJECT-REASON-TEXT.
026700     EVALUATE TRUE
026800         WHEN ACCT-ID-IN = SPACES
026900             MOVE "N" TO ACCT-VALID-SW
027000             MOVE "ACCOUNT ID CANNOT BE NULL OR EMPTY"
027100                 TO REJECT-REASON-TEXT
027200         WHEN ACCT-BALANCE-IN < 0
027300             MOVE "N" TO ACCT-VALID-SW
027400             MOVE "BALANCE CANNOT BE NEGATIVE"
027500                 TO REJECT-REASON-TEXT
027600         WHEN OTHER
027700             CONTINUE
027800     END-EVALUATE.
027900     IF  NOT ACCT-IS-VALID
028000         PERFORM 400-WRITE-REJECT-RECORD
028100         GO TO 300-PROCESS-ACCOUNT-EXIT
028200     END-IF.
028300
028400*-----------------------------------------------------------------
028500* Record has cleared both checks - add it to the in-memory table.
028600* The master record itself is not written here - see CHANGE LOG
028700* 040822 and 300-WRITE-ACCOUNT-MASTER below.
028800*-----------------------------------------------------------------
028900 300-ADD-ACCOUNT-TO-TABLE.
029000     ADD 1 TO WS-TABLE-COUNT.
029100     MOVE ACCT-ID-IN TO TBL-ACCT-ID (WS-TABLE-COUNT).
029200     MOVE ACCT-BALANCE-IN TO TBL-ACCT-BALANCE (WS-TABLE-COUNT).
029300     ADD 1 TO WS-ACCEPT-COUNT.
029400
029500 300-PROCESS-ACCOUNT-EXIT.
029600     EXIT.
029700
029800*-----------------------------------------------------------------
029900* Balance-correction lookup (AccountService.updateBalance) - the
030000* id named on a "U" record must already be on the table; not found
030100* is rejected the same as a failed create edit, per CHANGE LOG
030200* 040822.
030300*-----------------------------------------------------------------
030400 300-CHECK-UPDATE-ACCOUNT.
030500     MOVE "N" TO ACCT-FOUND-SW.
030600     SEARCH ALL ACCOUNT-TABLE
030700             AT END NEXT SENTENCE
030800             WHEN TBL-ACCT-ID (ACCT-IDX) = ACCT-ID-IN
030900                 MOVE "Y" TO ACCT-FOUND-SW.
031000     IF  NOT ACCT-IS-FOUND
031100         MOVE "ACCOUNT ID NOT ON FILE" TO REJECT-REASON-TEXT
031200         PERFORM 400-WRITE-REJECT-RECORD
031300         GO TO 300-PROCESS-UPDATE-EXIT
031400     END-IF.
031500
031600*-----------------------------------------------------------------
031700* The corrected balance must still pass the Account balance rule
031800* (not negative) before it overwrites the table entry.
031900*-----------------------------------------------------------------
032000 300-EDIT-UPDATE-BALANCE.
032100     MOVE "Y" TO ACCT-VALID-SW.
032200     MOVE SPACES TO REJECT-REASON-TEXT.
032300     IF  ACCT-BALANCE-IN < 0
032400         MOVE "N" TO ACCT-VALID-SW
032500         MOVE "BALANCE CANNOT BE NEGATIVE" TO REJECT-REASON-TEXT
032600     END-IF.
032700     IF  NOT ACCT-IS-VALID
032800         PERFORM 400-WRITE-REJECT-RECORD
032900         GO TO 300-PROCESS-UPDATE-EXIT
033000     END-IF.
033100
033200*-----------------------------------------------------------------
033300* Direct balance update (AccountService.updateBalance) - overwrite
033400* the stored balance for the id found above.  No table insert, no
033500* master write here - 300-WRITE-ACCOUNT-MASTER picks up the new
033600* value at end of run.
033700*-----------------------------------------------------------------
033800 300-OVERWRITE-ACCOUNT-BALANCE.
033900     MOVE ACCT-BALANCE-IN TO TBL-ACCT-BALANCE (ACCT-IDX).
034000     ADD 1 TO WS-UPDATE-COUNT.
034100
034200 300-PROCESS-UPDATE-EXIT.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600* Write the master from the table in ascending ACCT-ID order - the
034700* table was built and maintained in that order throughout the run
034800* (see banner over 300-CHECK-DUPLICATE-ACCOUNT), so no extra sort
034900* step is needed here.
035000*-----------------------------------------------------------------
035100 300-WRITE-ACCOUNT-MASTER.
035200     PERFORM 400-WRITE-MASTER-RECORD
035300             VARYING ACCT-IDX FROM 1 BY 1
035400             UNTIL ACCT-IDX > WS-TABLE-COUNT.
035500
035600*-----------------------------------------------------------------
035700 300-CLOSE-ALL-FILES.
035800     CLOSE   ACCTEXT-FILE-IN
035900             ACCTMAST-FILE-OUT
036000             ACCTERR-FILE-OUT.
036100
036200*-----------------------------------------------------------------
036300 300-DISPLAY-RUN-TOTALS.
036400     DISPLAY "ACCTBLD - ACCOUNT MASTER BUILD COMPLETE".
036450     DISPLAY "ACCTBLD - RUN DATE  " WS-RUN-DATE-MM "/"
036460         WS-RUN-DATE-DD "/" WS-RUN-DATE-CC WS-RUN-DATE-YY.
036500     DISPLAY "ACCTBLD - EXTRACT RECORDS READ  " WS-EXTRACT-COUNT.
036600     DISPLAY "ACCTBLD - ACCEPTED TO MASTER      " WS-ACCEPT-COUNT.
036700     DISPLAY "ACCTBLD - BALANCE CORRECTIONS     " WS-UPDATE-COUNT.
036800     DISPLAY "ACCTBLD - REJECTED TO ERROR FILE  " WS-REJECT-COUNT.
036900
037000*-----------------------------------------------------------------
037100 400-WRITE-MASTER-RECORD.
037200     MOVE TBL-ACCT-ID (ACCT-IDX) TO ACCT-ID.
037300     MOVE TBL-ACCT-BALANCE (ACCT-IDX) TO ACCT-BALANCE.
037400     WRITE ACCOUNT-RECORD.
037500
037600*-----------------------------------------------------------------
037700 400-WRITE-REJECT-RECORD.
037800     MOVE ACCT-ID-IN TO ACCTERR-ID-OUT.
037900     MOVE ACCT-BALANCE-IN TO ACCTERR-BALANCE-OUT.
038000     MOVE REJECT-REASON-TEXT TO ACCTERR-REASON-OUT.
038100     WRITE ACCTERR-RECORD-OUT.
038200     ADD 1 TO WS-REJECT-COUNT.
