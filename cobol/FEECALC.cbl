000100 IDENTIFICATION DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 FEECALC.
000400 AUTHOR.                     J. R. STRAND.
000500 INSTALLATION.               FIDELITY MUTUAL SAVINGS - DATA
000600                             PROCESSING DIVISION.
000700 DATE-WRITTEN.               JUNE 2, 1987.
000800 DATE-COMPILED.
000900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
001000                             ONLY - FIDELITY MUTUAL SAVINGS.
001100*-----------------------------------------------------------------
001200*    F E E C A L C   -   T R A N S F E R   F E E   R O U T I N E
001300*
001400*    Sub-program called once per transfer by LEDGPOST (ledger
001500*    posting driver) after the transfer has passed validation
001600*    and account lookup, but before the funds-sufficiency check.
001700*    Given the transfer amount, returns the fee to be added on
001800*    top of the amount when debiting the sending account.
001900*
002000*    FEE = ROUND( AMOUNT * PCT-FEE-RATE, 2, HALF-UP ) + FIXED-FEE
002100*
002200*    PCT-FEE-RATE and FIXED-FEE are house policy constants, set
002300*    by Accounting Products and currently both zero (no-fee
002400*    policy).  Do not skip the computation just because the
002500*    constants are zero today - Accounting Products has asked
002600*    twice already that the formula keep running so a rate
002700*    change is a one-line VALUE clause change, not a re-code.
002800*-----------------------------------------------------------------
002900*    CHANGE LOG
003000*-----------------------------------------------------------------
003100*    870602  JRS  INITIAL VERSION - FLAT FIXED FEE ONLY.
003200*    880115  JRS  ADDED PERCENTAGE FEE COMPONENT PER ACCTG
003300*                 PRODUCTS REQUEST CR-8801-02.
003400*    910730  MKO  ROUNDING CHANGED FROM TRUNCATE TO HALF-UP PER
003500*                 AUDIT FINDING PR-9107-19.
003600*    930412  MKO  ADDED CALL COUNTER FOR VOLUME TRACE REQUESTED
003700*                 BY OPERATIONS - CR-9304-06.
003800*    960226  DLP  CLEANED UP LINKAGE COMMENTS, NO LOGIC CHANGE.
003900*    990108  TCY  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
004000*                 CERTIFIED YEAR-2000 READY - Y2K-9901.
004100*    031114  SAB  RE-CONFIRMED ZERO-FEE POLICY CONSTANTS WITH
004200*                 ACCTG PRODUCTS PER PR-0311-02, NO CODE CHANGE.
004300*    040815  SAB  AUDIT FOUND THE PERCENTAGE FEE WAS ROUNDED TO
004400*                 FOUR DECIMALS AND THEN TRUNCATED TO TWO -
004500*                 DROPPING UP TO A HALF CENT ON EVERY TRANSFER
004600*                 ONCE THE RATE COMES OFF ZERO.  REWRITTEN TO
004700*                 ROUND STRAIGHT TO TWO DECIMALS IN ONE STEP PER
004800*                 PR-0408-11.  ALSO SPLIT THE FORMULA OUT TO ITS
004900*                 OWN PARAGRAPH RANGE TO MATCH HOUSE STYLE.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.            IBM-370.
005500 OBJECT-COMPUTER.            IBM-370.
005600 SPECIAL-NAMES.
005700     CLASS POSITIVE-AMOUNT IS "0123456789".
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000*-----------------------------------------------------------------
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
006400 77  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT
006500                                 PIC X(04).
006600 77  WS-PERCENTAGE-FEE           PIC S9(3)V99 COMP-3 VALUE ZERO.
006700 77  WS-PCT-FEE-X REDEFINES WS-PERCENTAGE-FEE
006800                                 PIC X(03).
006900 01  FEE-POLICY-CONSTANTS.
007000     05  PCT-FEE-RATE            PIC S9(1)V9(4) VALUE ZERO.
007100     05  FIXED-FEE               PIC S9(9)V99 COMP-3 VALUE ZERO.
007200     05  FIXED-FEE-X REDEFINES FIXED-FEE
007300                                 PIC X(06).
007400     05  FILLER                  PIC X(01) VALUE SPACES.
007500*-----------------------------------------------------------------
007600 LINKAGE SECTION.
007700*-----------------------------------------------------------------
007800 01  LINK-PARAMETERS.
007900     05  LS-AMOUNT               PIC S9(9)V99 COMP-3.
008000     05  LS-FEE                  PIC S9(9)V99 COMP-3.
008100*-----------------------------------------------------------------
008200 PROCEDURE DIVISION             USING LINK-PARAMETERS.
008300*-----------------------------------------------------------------
008400* Main procedure - always performs the full fee formula even
008500* while the policy constants are zero (see banner above).
008600*-----------------------------------------------------------------
008700 100-CALCULATE-TRANSFER-FEE.
008800     PERFORM 200-COMPUTE-TRANSFER-FEE
008900             THRU 200-COMPUTE-TRANSFER-FEE-EXIT.
009000     EXIT PROGRAM.
009100
009200*-----------------------------------------------------------------
009300* The percentage component is rounded HALF-UP straight to two
009400* decimals in this one COMPUTE - do not re-introduce an interim
009500* higher-precision field and a second MOVE, see CHANGE LOG 040815.
009600*-----------------------------------------------------------------
009700 200-COMPUTE-TRANSFER-FEE.
009800     ADD 1 TO WS-CALL-COUNT.
009900     COMPUTE WS-PERCENTAGE-FEE ROUNDED =
010000             LS-AMOUNT * PCT-FEE-RATE.
010100     ADD WS-PERCENTAGE-FEE FIXED-FEE GIVING LS-FEE.
010200
010300 200-COMPUTE-TRANSFER-FEE-EXIT.
010400     EXIT.
