000100*-----------------------------------------------------------------
000200* This program is the daily transfer posting run.  It loads the
000300*    account master (ACCTMAST) into a working-storage table, then
000400*    applies the transfer transaction file (TRANSIN) to that
000500*    table in file order - the order transfers arrived in, not
000600*    re-sorted by account - validating, looking up, fee-rating,
000700*    funds-checking and posting each one in turn.  A result
000800*    record is written for every transfer, posted or rejected,
000900*    to the work file (RESULTWK) for the report step (TRNRPT),
001000*    and the updated master is rewritten in full at end of run.
001100*
001200* Used File
001300*    - Account Master (In): ACCTMAST
001400*    - Transfer Transactions (In): TRANSIN
001500*    - Account Master (Out): ACCTOUT
001600*    - Transfer Result Work File (Out): RESULTWK
001700*
001800*-----------------------------------------------------------------
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 LEDGPOST.
002200 AUTHOR.                     J. R. STRAND.
002300 INSTALLATION.               FIDELITY MUTUAL SAVINGS - DATA
002400                             PROCESSING DIVISION.
002500 DATE-WRITTEN.               JUNE 2, 1987.
002600 DATE-COMPILED.
002700 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002800                             ONLY - FIDELITY MUTUAL SAVINGS.
002900*-----------------------------------------------------------------
003000*    CHANGE LOG
003100*-----------------------------------------------------------------
003200*    870602  JRS  INITIAL VERSION.  SINGLE TRANSFER FILE, NO FEE
003300*                 CALCULATION, NO REJECT REPORTING.
003400*    871130  JRS  ADDED VALIDATE/LOAD/FUNDS-CHECK CHAIN PER
003500*                 ACCTG PRODUCTS SPEC CR-8711-09 - PREVIOUSLY
003600*                 BAD TRANSFERS SIMPLY ABENDED THE RUN.
003700*    880115  JRS  NOW CALLS FEECALC FOR THE TRANSFER FEE INSTEAD
003800*                 OF ASSUMING NO-FEE - CR-8801-02.
003900*    910730  MKO  TRANSFER RESULT RECORD ADDED, WRITTEN TO NEW
004000*                 WORK FILE RESULTWK FOR THE REPORT STEP, WHICH
004100*                 NO LONGER RE-READS THE MASTER - PR-9107-19.
004200*    930412  MKO  ACCOUNT TABLE SEARCH CHANGED FROM SEQUENTIAL
004300*                 SCAN TO SEARCH ALL (MASTER LOADED IN ACCT-ID
004400*                 ORDER) - CR-9304-07.  CUT CPU TIME ON THE
004500*                 YEAR-END VOLUME RUN BY ABOUT A THIRD.
004600*    960226  DLP  SPLIT OUT THE VALIDATE/LOAD/FEE/FUNDS/POST
004700*                 STEPS INTO THEIR OWN PARAGRAPHS TO MATCH THE
004800*                 FIXED ORDER ACCTG PRODUCTS DOCUMENTED - NO
004900*                 LOGIC CHANGE, CR-9602-03.
005000*    990108  TCY  Y2K REVIEW - RUN-DATE STAMP EXPANDED TO 4-DIGIT
005100*                 YEAR, CERTIFIED YEAR-2000 READY - Y2K-9901.
005200*    031114  SAB  CONFIRMED FROM-ACCOUNT IS ALWAYS POSTED BEFORE
005300*                 TO-ACCOUNT ON A TRANSFER (SEE BANNER OVER
005400*                 300-POST-TRANSFER) PER AUDIT REQUEST PR-0311-02.
005500*    070319  SAB  RAISED ACCOUNT-TABLE OCCURS LIMIT FROM 1000 TO
005600*                 2000 TO MATCH ACCTBLD - PR-0703-08.
005700*    040815  SAB  CORRECTED THE TRANSIN AND RESULTWK RECORD
005800*                 CONTAINS CLAUSES - BOTH WERE LEFT OVER FROM AN
005900*                 EARLIER DRAFT OF THE 01-LEVELS AND NO LONGER
006000*                 MATCHED THE PACKED FIELDS ADDED SINCE.  ALSO
006100*                 SPLIT THE VALIDATE/LOAD/FEE/FUNDS/POST CHAIN
006200*                 INTO ONE PARAGRAPH RANGE WITH A SINGLE EXIT PER
006300*                 PR-0408-11.
006350*    040903  SAB  ACCTMAST, TRANSIN, ACCTOUT AND RESULTWK WERE ALL
006360*                 FLAGGED LINE SEQUENTIAL - ALL FOUR CARRY COMP-3
006370*                 FIELDS AND MUST BE ORGANIZATION SEQUENTIAL TO
006380*                 KEEP A STRAY 0A BYTE IN A PACKED FIELD FROM
006390*                 BREAKING A RECORD BOUNDARY.  CORRECTED PER
006395*                 PR-0409-02.  ALSO WIRED THE RUN-DATE CAPTURE,
006396*                 PREVIOUSLY UNUSED, INTO THE END-OF-JOB TOTALS.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT                 DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION               SECTION.
006800 SOURCE-COMPUTER.            IBM-370.
006900 OBJECT-COMPUTER.            IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200     UPSI-0 IS TRACE-SWITCH-ON.
007300*-----------------------------------------------------------------
007400 INPUT-OUTPUT                SECTION.
007500 FILE-CONTROL.
007600     SELECT  ACCTMAST-FILE
007700             ASSIGN TO ACCTMAST
007800             ORGANIZATION IS SEQUENTIAL
007900             FILE STATUS IS ACCTMAST-FILE-STAT.
008000
008100     SELECT  TRANSIN-FILE
008200             ASSIGN TO TRANSIN
008300             ORGANIZATION IS SEQUENTIAL
008400             FILE STATUS IS TRANSIN-FILE-STAT.
008500
008600     SELECT  ACCTOUT-FILE
008700             ASSIGN TO ACCTOUT
008800             ORGANIZATION IS SEQUENTIAL
008900             FILE STATUS IS ACCTOUT-FILE-STAT.
009000
009100     SELECT  RESULTWK-FILE
009200             ASSIGN TO RESULTWK
009300             ORGANIZATION IS SEQUENTIAL
009400             FILE STATUS IS RESULTWK-FILE-STAT.
009500*-----------------------------------------------------------------
009600 DATA                        DIVISION.
009700*-----------------------------------------------------------------
009800 FILE                        SECTION.
009900 FD  ACCTMAST-FILE
010000     RECORD CONTAINS 16 CHARACTERS
010100     DATA RECORD IS ACCOUNT-RECORD-IN.
010200 01  ACCOUNT-RECORD-IN.
010300     05  ACCT-ID-IN               PIC X(10).
010400     05  ACCT-BALANCE-IN          PIC S9(9)V99 COMP-3.
010500
010600 FD  TRANSIN-FILE
010700     RECORD CONTAINS 26 CHARACTERS
010800     DATA RECORD IS TRANSFER-RECORD.
010900 01  TRANSFER-RECORD.
011000     05  TRN-FROM-ACCT-ID         PIC X(10).
011100     05  TRN-TO-ACCT-ID           PIC X(10).
011200     05  TRN-AMOUNT               PIC S9(9)V99 COMP-3.
011300
011400 FD  ACCTOUT-FILE
011500     RECORD CONTAINS 16 CHARACTERS
011600     DATA RECORD IS ACCOUNT-RECORD-OUT.
011700 01  ACCOUNT-RECORD-OUT.
011800     05  ACCT-ID-OUT              PIC X(10).
011900     05  ACCT-BALANCE-OUT         PIC S9(9)V99 COMP-3.
012000     05  ACCT-BALANCE-OUT-X REDEFINES ACCT-BALANCE-OUT
012100                                  PIC X(06).
012200
012300 FD  RESULTWK-FILE
012400     RECORD CONTAINS 93 CHARACTERS
012500     DATA RECORD IS TRANSFER-RESULT.
012600 01  TRANSFER-RESULT.
012700     05  RES-RECORD-TYPE          PIC X(01).
012800         88  RES-IS-DETAIL                  VALUE "D".
012900         88  RES-IS-TRAILER                 VALUE "T".
013000     05  RES-FROM-ACCT-ID         PIC X(10).
013100     05  RES-TO-ACCT-ID           PIC X(10).
013200     05  RES-AMOUNT               PIC S9(9)V99 COMP-3.
013300     05  RES-FEE                  PIC S9(9)V99 COMP-3.
013400     05  RES-FROM-BALANCE         PIC S9(9)V99 COMP-3.
013500     05  RES-TO-BALANCE           PIC S9(9)V99 COMP-3.
013600     05  RES-STATUS               PIC X(08).
013700     05  RES-REASON               PIC X(40).
013800     05  RES-TRAILER-AREA REDEFINES RES-REASON.
013900         10  RES-READ-COUNT       PIC S9(7) COMP-3.
014000         10  RES-POSTED-COUNT     PIC S9(7) COMP-3.
014100         10  RES-REJECT-COUNT     PIC S9(7) COMP-3.
014200         10  RES-POSTED-AMOUNT    PIC S9(9)V99 COMP-3.
014300         10  RES-POSTED-FEES      PIC S9(9)V99 COMP-3.
014400         10  FILLER               PIC X(16).
014500*-----------------------------------------------------------------
014600 WORKING-STORAGE             SECTION.
014700*-----------------------------------------------------------------
014800 01  SWITCHES-AND-COUNTERS.
014900     05  ACCTMAST-EOF-SW          PIC X(01) VALUE "N".
015000         88  ACCTMAST-EOF                   VALUE "Y".
015100     05  TRANSIN-EOF-SW           PIC X(01) VALUE "N".
015200         88  TRANSIN-EOF                    VALUE "Y".
015300     05  TRN-VALID-SW             PIC X(01) VALUE "N".
015400         88  TRN-IS-VALID                   VALUE "Y".
015500     05  FUNDS-OK-SW              PIC X(01) VALUE "N".
015600         88  FUNDS-ARE-SUFFICIENT           VALUE "Y".
015700     05  WS-READ-COUNT            PIC S9(7) COMP VALUE ZERO.
015800     05  WS-POSTED-COUNT          PIC S9(7) COMP VALUE ZERO.
015900     05  WS-REJECT-COUNT          PIC S9(7) COMP VALUE ZERO.
016000     05  WS-COUNT-X REDEFINES WS-REJECT-COUNT
016100                                  PIC X(04).
016200     05  FILLER                   PIC X(01) VALUE SPACES.
016300
016400 01  FILE-STATUS-FIELDS.
016500     05  ACCTMAST-FILE-STAT       PIC X(02).
016600     05  TRANSIN-FILE-STAT        PIC X(02).
016700     05  ACCTOUT-FILE-STAT        PIC X(02).
016800     05  RESULTWK-FILE-STAT       PIC X(02).
016900     05  FILLER                   PIC X(01) VALUE SPACES.
017000
017100 01  RUN-TOTAL-ACCUMULATORS.
017200     05  WS-POSTED-AMOUNT         PIC S9(9)V99 COMP-3 VALUE ZERO.
017300     05  WS-POSTED-FEES           PIC S9(9)V99 COMP-3 VALUE ZERO.
017400     05  WS-POSTED-AMOUNT-X REDEFINES WS-POSTED-AMOUNT
017500                                  PIC X(06).
017600     05  FILLER                   PIC X(01) VALUE SPACES.
017700
017800 01  TRANSFER-WORK-AREA.
017900     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
018000     05  WS-TRANSFER-FEE          PIC S9(9)V99 COMP-3 VALUE ZERO.
018100     05  WS-TOTAL-DEBIT           PIC S9(9)V99 COMP-3 VALUE ZERO.
018200     05  WS-FROM-IDX              PIC S9(4) COMP VALUE ZERO.
018300     05  WS-TO-IDX                PIC S9(4) COMP VALUE ZERO.
018400     05  FILLER                   PIC X(01) VALUE SPACES.
018500
018600 01  TABLE-SEARCH-AREA.
018700     05  WS-SEARCH-KEY             PIC X(10) VALUE SPACES.
018800     05  WS-SEARCH-RESULT          PIC S9(4) COMP VALUE ZERO.
018900     05  FILLER                   PIC X(01) VALUE SPACES.
019000
019100 01  FEE-LINK-PARAMETERS.
019200     05  LS-AMOUNT                PIC S9(9)V99 COMP-3.
019300     05  LS-FEE                   PIC S9(9)V99 COMP-3.
019400
019500 01  ACCOUNT-TABLE-CONTROL.
019600     05  WS-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
019700     05  ACCOUNT-TABLE OCCURS 1 TO 2000 TIMES
019800             DEPENDING ON WS-TABLE-COUNT
019900             ASCENDING KEY IS TBL-ACCT-ID
020000             INDEXED BY ACCT-IDX.
020100         10  TBL-ACCT-ID          PIC X(10).
020200         10  TBL-ACCT-BALANCE     PIC S9(9)V99 COMP-3.
020300
020400 01  WS-RUN-DATE.
020500     05  WS-RUN-DATE-NUM          PIC 9(08).
020600     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM.
020700         10  WS-RUN-DATE-CC       PIC 9(02).
020800         10  WS-RUN-DATE-YY       PIC 9(02).
020900         10  WS-RUN-DATE-MM       PIC 9(02).
021000         10  WS-RUN-DATE-DD       PIC 9(02).
021100*-----------------------------------------------------------------
021200 PROCEDURE                   DIVISION.
021300*-----------------------------------------------------------------
021400* Main procedure
021500*-----------------------------------------------------------------
021600 100-LEDGER-POST.
021700     PERFORM 200-INITIATE-LEDGER-POST.
021800     PERFORM 200-PROCEED-LEDGER-POST UNTIL TRANSIN-EOF.
021900     PERFORM 200-TERMINATE-LEDGER-POST.
022000
022100     STOP RUN.
022200
022300*-----------------------------------------------------------------
022400* Open the files, load the account master into the table, then
022500* read the first transfer record.
022600*-----------------------------------------------------------------
022700 200-INITIATE-LEDGER-POST.
022800     PERFORM 300-OPEN-ALL-FILES.
022900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023000     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
023100     PERFORM 300-LOAD-ACCOUNT-MASTER UNTIL ACCTMAST-EOF.
023200     PERFORM 300-READ-TRANSIN-FILE.
023300
023400*-----------------------------------------------------------------
023500* Fixed processing chain for one transfer, in the order Acctg
023600* Products documented: validate, load, fee, funds-check, post.
023700* The chain is one paragraph range - the first step to fail GOES
023800* TO the write-result step directly, so no balance is touched
023900* until every earlier step has passed, see CHANGE LOG 040815.
024000*-----------------------------------------------------------------
024100 200-PROCEED-LEDGER-POST.
024200     MOVE SPACES TO WS-REJECT-REASON.
024300     PERFORM 300-VALIDATE-TRANSFER
024400             THRU 300-PROCESS-TRANSFER-EXIT.
024500     PERFORM 300-READ-TRANSIN-FILE.
024600
024700*-----------------------------------------------------------------
024800* Rewrite the updated master, in the same ACCT-ID order it was
024900* loaded in, write the control-total trailer to RESULTWK, close
025000* the files and display the end-of-job counts.
025100*-----------------------------------------------------------------
025200 200-TERMINATE-LEDGER-POST.
025300     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT
025400             VARYING ACCT-IDX FROM 1 BY 1
025500             UNTIL ACCT-IDX > WS-TABLE-COUNT.
025600     PERFORM 300-WRITE-RESULT-TRAILER.
025700     PERFORM 300-CLOSE-ALL-FILES.
025800     PERFORM 300-DISPLAY-RUN-TOTALS.
025900
026000*-----------------------------------------------------------------
026100 300-OPEN-ALL-FILES.
026200     OPEN    INPUT   ACCTMAST-FILE
026300             INPUT   TRANSIN-FILE
026400             OUTPUT  ACCTOUT-FILE
026500             OUTPUT  RESULTWK-FILE.
026600
026700*-----------------------------------------------------------------
026800 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026900     INITIALIZE SWITCHES-AND-COUNTERS RUN-TOTAL-ACCUMULATORS
027000             ACCOUNT-TABLE-CONTROL.
027100
027200*-----------------------------------------------------------------
027300* Account master load - step 1 of the BATCH FLOW "account master
027400* build/lookup" section.  The master is trusted already-edited
027500* (ACCTBLD ran ahead of this job step), so the table is simply
027600* built in the order the master arrives, which is ACCT-ID order.
027700*-----------------------------------------------------------------
027800 300-LOAD-ACCOUNT-MASTER.
027900     READ ACCTMAST-FILE
028000             AT END      MOVE "Y" TO ACCTMAST-EOF-SW
028100             NOT AT END  PERFORM 400-ADD-MASTER-TO-TABLE.
028200
028300*-----------------------------------------------------------------
028400 300-READ-TRANSIN-FILE.
028500     READ TRANSIN-FILE
028600             AT END      MOVE "Y" TO TRANSIN-EOF-SW
028700             NOT AT END  ADD 1 TO WS-READ-COUNT.
028800
028900*-----------------------------------------------------------------
029000* TransferValidationMiddleware - checks run in this exact order
029100* and the first one that fails is the reason reported.
029200*-----------------------------------------------------------------
029300 300-VALIDATE-TRANSFER.
029400     MOVE "Y" TO TRN-VALID-SW.
029500     EVALUATE TRUE
029600         WHEN TRN-FROM-ACCT-ID = SPACES
029700             MOVE "N" TO TRN-VALID-SW
029800             MOVE "FROM ACCOUNT ID IS REQUIRED"
029900                 TO WS-REJECT-REASON
030000         WHEN TRN-TO-ACCT-ID = SPACES
030100             MOVE "N" TO TRN-VALID-SW
030200             MOVE "TO ACCOUNT ID IS REQUIRED" TO WS-REJECT-REASON
030300         WHEN TRN-AMOUNT NOT > 0
030400             MOVE "N" TO TRN-VALID-SW
030500             MOVE "AMOUNT MUST BE GREATER THAN ZERO"
030600                 TO WS-REJECT-REASON
030700         WHEN TRN-FROM-ACCT-ID = TRN-TO-ACCT-ID
030800             MOVE "N" TO TRN-VALID-SW
030900             MOVE "FROM AND TO ACCOUNTS MUST DIFFER"
031000                 TO WS-REJECT-REASON
031100         WHEN OTHER
031200             CONTINUE
031300     END-EVALUATE.
031400     IF  NOT TRN-IS-VALID
031500         GO TO 300-WRITE-TRANSFER-RESULT
031600     END-IF.
031700
031800*-----------------------------------------------------------------
031900* AccountLoadingMiddleware - both accounts must be on the master,
032000* from-account is checked first per house convention.
032100*-----------------------------------------------------------------
032200 300-LOAD-TRANSFER-ACCOUNTS.
032300     MOVE TRN-FROM-ACCT-ID TO WS-SEARCH-KEY.
032400     PERFORM 400-FIND-ACCOUNT-IN-TABLE.
032500     MOVE WS-SEARCH-RESULT TO WS-FROM-IDX.
032600     IF  WS-FROM-IDX = ZERO
032700         MOVE "N" TO TRN-VALID-SW
032800         STRING "FROM ACCOUNT NOT FOUND: " TRN-FROM-ACCT-ID
032900             DELIMITED BY SIZE INTO WS-REJECT-REASON
033000     ELSE
033100         MOVE TRN-TO-ACCT-ID TO WS-SEARCH-KEY
033200         PERFORM 400-FIND-ACCOUNT-IN-TABLE
033300         MOVE WS-SEARCH-RESULT TO WS-TO-IDX
033400         IF  WS-TO-IDX = ZERO
033500             MOVE "N" TO TRN-VALID-SW
033600             STRING "TO ACCOUNT NOT FOUND: " TRN-TO-ACCT-ID
033700                 DELIMITED BY SIZE INTO WS-REJECT-REASON
033800         END-IF
033900     END-IF.
034000     IF  NOT TRN-IS-VALID
034100         GO TO 300-WRITE-TRANSFER-RESULT
034200     END-IF.
034300
034400*-----------------------------------------------------------------
034500* TransactionFeeMiddleware - always computed, even though the
034600* current policy constants inside FEECALC are both zero.
034700*-----------------------------------------------------------------
034800 300-CALCULATE-TRANSFER-FEE.
034900     MOVE TRN-AMOUNT TO LS-AMOUNT.
035000     MOVE ZERO TO LS-FEE.
035100     CALL "FEECALC" USING FEE-LINK-PARAMETERS.
035200     MOVE LS-FEE TO WS-TRANSFER-FEE.
035300
035400*-----------------------------------------------------------------
035500* SufficientFundsMiddleware
035600*-----------------------------------------------------------------
035700 300-CHECK-SUFFICIENT-FUNDS.
035800     ADD TRN-AMOUNT WS-TRANSFER-FEE GIVING WS-TOTAL-DEBIT.
035900     IF  TBL-ACCT-BALANCE (WS-FROM-IDX) >= WS-TOTAL-DEBIT
036000         MOVE "Y" TO FUNDS-OK-SW
036100     ELSE
036200         MOVE "N" TO FUNDS-OK-SW
036300         MOVE "N" TO TRN-VALID-SW
036400         STRING "INSUFFICIENT FUNDS IN ACCOUNT: " TRN-FROM-ACCT-ID
036500             DELIMITED BY SIZE INTO WS-REJECT-REASON
036600     END-IF.
036700     IF  NOT FUNDS-ARE-SUFFICIENT
036800         GO TO 300-WRITE-TRANSFER-RESULT
036900     END-IF.
037000
037100*-----------------------------------------------------------------
037200* TransferExecutor - post the transfer.  The from-account is
037300* debited before the to-account is credited; in a single-threaded
037400* batch run this is not a locking concern (AccountLockManager has
037500* no job here - see SPEC non-goals), but the from-first order is
037600* kept because it is the order the middleware chain above reasons
037700* about the funds check in, and it is what the activity report
037800* below reflects.
037900*-----------------------------------------------------------------
038000 300-POST-TRANSFER.
038100     SUBTRACT WS-TOTAL-DEBIT FROM TBL-ACCT-BALANCE (WS-FROM-IDX).
038200     ADD TRN-AMOUNT TO TBL-ACCT-BALANCE (WS-TO-IDX).
038300
038400*-----------------------------------------------------------------
038500* Emit one TRANSFER-RESULT line per transfer, posted or rejected.
038600*-----------------------------------------------------------------
038700 300-WRITE-TRANSFER-RESULT.
038800     MOVE "D" TO RES-RECORD-TYPE.
038900     MOVE TRN-FROM-ACCT-ID TO RES-FROM-ACCT-ID.
039000     MOVE TRN-TO-ACCT-ID TO RES-TO-ACCT-ID.
039100     MOVE TRN-AMOUNT TO RES-AMOUNT.
039200     IF  TRN-IS-VALID AND FUNDS-ARE-SUFFICIENT
039300         MOVE WS-TRANSFER-FEE TO RES-FEE
039400         MOVE TBL-ACCT-BALANCE (WS-FROM-IDX) TO RES-FROM-BALANCE
039500         MOVE TBL-ACCT-BALANCE (WS-TO-IDX) TO RES-TO-BALANCE
039600         MOVE "POSTED  " TO RES-STATUS
039700         MOVE SPACES TO RES-REASON
039800     ELSE
039900         MOVE ZERO TO RES-FEE RES-FROM-BALANCE RES-TO-BALANCE
040000         MOVE "REJECTED" TO RES-STATUS
040100         MOVE WS-REJECT-REASON TO RES-REASON
040200     END-IF.
040300     WRITE TRANSFER-RESULT.
040400
040500*-----------------------------------------------------------------
040600* Run totals - count of transfers processed, posted, rejected,
040700* and the sums of posted amounts and posted fees.
040800*-----------------------------------------------------------------
040900 300-ACCUMULATE-RUN-TOTALS.
041000     IF  TRN-IS-VALID AND FUNDS-ARE-SUFFICIENT
041100         ADD 1 TO WS-POSTED-COUNT
041200         ADD TRN-AMOUNT TO WS-POSTED-AMOUNT
041300         ADD WS-TRANSFER-FEE TO WS-POSTED-FEES
041400     ELSE
041500         ADD 1 TO WS-REJECT-COUNT
041600     END-IF.
041700
041800 300-PROCESS-TRANSFER-EXIT.
041900     EXIT.
042000
042100*-----------------------------------------------------------------
042200 300-WRITE-ACCOUNT-MASTER-OUT.
042300     MOVE TBL-ACCT-ID (ACCT-IDX) TO ACCT-ID-OUT.
042400     MOVE TBL-ACCT-BALANCE (ACCT-IDX) TO ACCT-BALANCE-OUT.
042500     WRITE ACCOUNT-RECORD-OUT.
042600
042700*-----------------------------------------------------------------
042800* Control-total trailer, read by TRNRPT to print the final
042900* section of the transfer activity report.
043000*-----------------------------------------------------------------
043100 300-WRITE-RESULT-TRAILER.
043200     MOVE "T" TO RES-RECORD-TYPE.
043300     MOVE SPACES TO RES-FROM-ACCT-ID RES-TO-ACCT-ID RES-STATUS.
043400     MOVE ZERO TO RES-AMOUNT RES-FEE RES-FROM-BALANCE
043500         RES-TO-BALANCE.
043600     MOVE WS-READ-COUNT TO RES-READ-COUNT.
043700     MOVE WS-POSTED-COUNT TO RES-POSTED-COUNT.
043800     MOVE WS-REJECT-COUNT TO RES-REJECT-COUNT.
043900     MOVE WS-POSTED-AMOUNT TO RES-POSTED-AMOUNT.
044000     MOVE WS-POSTED-FEES TO RES-POSTED-FEES.
044100     WRITE TRANSFER-RESULT.
044200
044300*-----------------------------------------------------------------
044400 300-CLOSE-ALL-FILES.
044500     CLOSE   ACCTMAST-FILE
044600             TRANSIN-FILE
044700             ACCTOUT-FILE
044800             RESULTWK-FILE.
044900
045000*-----------------------------------------------------------------
045100 300-DISPLAY-RUN-TOTALS.
045200     DISPLAY "LEDGPOST - TRANSFER POSTING COMPLETE".
045250     DISPLAY "LEDGPOST - RUN DATE  " WS-RUN-DATE-MM "/"
045260         WS-RUN-DATE-DD "/" WS-RUN-DATE-CC WS-RUN-DATE-YY.
045300     DISPLAY "LEDGPOST - TRANSFERS READ       " WS-READ-COUNT.
045400     DISPLAY "LEDGPOST - TRANSFERS POSTED     " WS-POSTED-COUNT.
045500     DISPLAY "LEDGPOST - TRANSFERS REJECTED   " WS-REJECT-COUNT.
045600
045700*-----------------------------------------------------------------
045800 400-ADD-MASTER-TO-TABLE.
045900     ADD 1 TO WS-TABLE-COUNT.
046000     MOVE ACCT-ID-IN TO TBL-ACCT-ID (WS-TABLE-COUNT).
046100     MOVE ACCT-BALANCE-IN TO TBL-ACCT-BALANCE (WS-TABLE-COUNT).
046200
046300*-----------------------------------------------------------------
046400* Table lookup by account id, binary search since the table is
046500* built in ACCT-ID order straight off the master.  Leaves zero in
046600* WS-SEARCH-RESULT when the account is not on file.
046700*-----------------------------------------------------------------
046800 400-FIND-ACCOUNT-IN-TABLE.
046900     MOVE ZERO TO WS-SEARCH-RESULT.
047000     SEARCH ALL ACCOUNT-TABLE
047100             AT END NEXT SENTENCE
047200             WHEN TBL-ACCT-ID (ACCT-IDX) = WS-SEARCH-KEY
047300                 SET WS-SEARCH-RESULT FROM ACCT-IDX.
