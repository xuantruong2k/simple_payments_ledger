000100*-----------------------------------------------------------------
000200* This program prints the daily transfer activity report.  It
000300*    reads the transfer result work file (RESULTWK) written by
000400*    LEDGPOST and prints one detail line per transfer, posted or
000500*    rejected, in the same order LEDGPOST wrote them - file order,
000600*    not sorted or broken by account.  The control-total trailer
000700*    record LEDGPOST appends to RESULTWK is printed as the final
000800*    section of the report instead of being re-accumulated here,
000900*    so the report totals always agree with what LEDGPOST itself
001000*    counted.
001100*
001200* Used File
001300*    - Transfer Result Work File (In): RESULTWK
001400*    - Transfer Activity Report File: TRANSRPT
001500*
001600*-----------------------------------------------------------------
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 TRNRPT.
002000 AUTHOR.                     J. R. STRAND.
002100 INSTALLATION.               FIDELITY MUTUAL SAVINGS - DATA
002200                             PROCESSING DIVISION.
002300 DATE-WRITTEN.               JUNE 2, 1987.
002400 DATE-COMPILED.
002500 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002600                             ONLY - FIDELITY MUTUAL SAVINGS.
002700*-----------------------------------------------------------------
002800*    CHANGE LOG
002900*-----------------------------------------------------------------
003000*    870602  JRS  INITIAL VERSION - DETAIL LINES ONLY, NO CONTROL
003100*                 TOTAL SECTION.
003200*    871130  JRS  ADDED CONTROL-TOTAL SECTION READ FROM THE
003300*                 RESULTWK TRAILER RECORD PER ACCTG PRODUCTS SPEC
003400*                 CR-8711-09, TO MATCH THE NEW LEDGPOST REJECT
003500*                 HANDLING.
003600*    910730  MKO  REASON COLUMN WIDENED TO 40 CHARACTERS TO HOLD
003700*                 THE LONGEST REJECT MESSAGE - PR-9107-19.
003800*    930412  MKO  PAGE-SKIP EVERY 40 DETAIL LINES ADDED, OPS WAS
003900*                 GETTING SINGLE-SHEET REPORTS TOO LONG TO HANDLE
004000*                 ON THE BURSTER - CR-9304-08.
004100*    960226  DLP  SPLIT TITLE/HEADER PRINTING INTO THEIR OWN
004200*                 PARAGRAPHS TO MATCH LEDGPOST AND ACCTBLD STYLE -
004300*                 NO LOGIC CHANGE, CR-9602-03.
004400*    990108  TCY  Y2K REVIEW - REPORT DATE STAMP EXPANDED TO
004500*                 4-DIGIT YEAR, CERTIFIED YEAR-2000 READY -
004600*                 Y2K-9901.
004700*    031114  SAB  CONFIRMED CONTROL TOTALS ARE READ FROM THE
004800*                 RESULTWK TRAILER, NOT RE-SUMMED HERE, PER AUDIT
004900*                 REQUEST PR-0311-02.
005000*    040815  SAB  CORRECTED THE RESULTWK RECORD CONTAINS CLAUSE TO
005100*                 MATCH LEDGPOST, AND RECAST THE DETAIL/TRAILER
005200*                 BRANCH AS A PARAGRAPH RANGE WITH A SINGLE EXIT
005300*                 PER PR-0408-11.
005350*    040903  SAB  RESULTWK WAS FLAGGED LINE SEQUENTIAL IN AN
005360*                 EARLIER AUDIT PASS - MATCHED TO LEDGPOST'S
005370*                 ORGANIZATION SEQUENTIAL FIX PER PR-0409-02.
005400*-----------------------------------------------------------------
005500 ENVIRONMENT                 DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION               SECTION.
005800 SOURCE-COMPUTER.            IBM-370.
005900 OBJECT-COMPUTER.            IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  RESULTWK-FILE
006600             ASSIGN TO RESULTWK
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS RESULTWK-FILE-STAT.
006900
007000     SELECT  TRANSRPT-FILE
007100             ASSIGN TO TRANSRPT
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS TRANSRPT-FILE-STAT.
007400*-----------------------------------------------------------------
007500 DATA                        DIVISION.
007600*-----------------------------------------------------------------
007700 FILE                        SECTION.
007800 FD  RESULTWK-FILE
007900     RECORD CONTAINS 93 CHARACTERS
008000     DATA RECORD IS TRANSFER-RESULT-IN.
008100 01  TRANSFER-RESULT-IN.
008200     05  RES-RECORD-TYPE-IN       PIC X(01).
008300         88  RES-IN-IS-DETAIL                VALUE "D".
008400         88  RES-IN-IS-TRAILER               VALUE "T".
008500     05  RES-FROM-ACCT-ID-IN      PIC X(10).
008600     05  RES-TO-ACCT-ID-IN        PIC X(10).
008700     05  RES-AMOUNT-IN            PIC S9(9)V99 COMP-3.
008800     05  RES-FEE-IN               PIC S9(9)V99 COMP-3.
008900     05  RES-FROM-BALANCE-IN      PIC S9(9)V99 COMP-3.
009000     05  RES-TO-BALANCE-IN        PIC S9(9)V99 COMP-3.
009100     05  RES-STATUS-IN            PIC X(08).
009200     05  RES-REASON-IN            PIC X(40).
009300     05  RES-TRAILER-AREA-IN REDEFINES RES-REASON-IN.
009400         10  RES-READ-COUNT-IN    PIC S9(7) COMP-3.
009500         10  RES-POSTED-COUNT-IN  PIC S9(7) COMP-3.
009600         10  RES-REJECT-COUNT-IN  PIC S9(7) COMP-3.
009700         10  RES-POSTED-AMOUNT-IN PIC S9(9)V99 COMP-3.
009800         10  RES-POSTED-FEES-IN   PIC S9(9)V99 COMP-3.
009900         10  FILLER               PIC X(16).
010000
010100 FD  TRANSRPT-FILE
010200     RECORD CONTAINS 133 CHARACTERS
010300     DATA RECORD IS TRANSRPT-LINE.
010400 01  TRANSRPT-LINE                PIC X(133).
010500*-----------------------------------------------------------------
010600 WORKING-STORAGE             SECTION.
010700*-----------------------------------------------------------------
010800* Title line for the top of each page of the report.
010900*-----------------------------------------------------------------
011000 01  TRNRPT-TITLE.
011100     05  FILLER                   PIC X(10) VALUE SPACES.
011200     05  FILLER                   PIC X(30)
011300                             VALUE "TRANSFER ACTIVITY REPORT FOR".
011400     05  FILLER                   PIC X(01) VALUE SPACES.
011500     05  DSP-DATE.
011600         10  DSP-MONTH            PIC 9(02).
011700         10  FILLER               PIC X(01) VALUE "/".
011800         10  DSP-DAY              PIC 9(02).
011900         10  FILLER               PIC X(01) VALUE "/".
012000         10  DSP-YEAR             PIC 9(04).
012100     05  FILLER                   PIC X(85) VALUE SPACES.
012200
012300*-----------------------------------------------------------------
012400* Column header line for the detail section.
012500*-----------------------------------------------------------------
012600 01  TRNRPT-HEADER.
012700     05  FILLER                   PIC X(01) VALUE SPACES.
012800     05  FILLER                   PIC X(11) VALUE "FROM ACCT".
012900     05  FILLER                   PIC X(11) VALUE "TO ACCT".
013000     05  FILLER                   PIC X(15) VALUE "AMOUNT".
013100     05  FILLER                   PIC X(15) VALUE "FEE".
013200     05  FILLER                   PIC X(15) VALUE "FROM BAL".
013300     05  FILLER                   PIC X(15) VALUE "TO BAL".
013400     05  FILLER                   PIC X(09) VALUE "STATUS".
013500     05  FILLER                   PIC X(41) VALUE "REASON".
013600
013700*-----------------------------------------------------------------
013800* One detail line per transfer, posted or rejected.
013900*-----------------------------------------------------------------
014000 01  TRNRPT-DETAIL.
014100     05  FILLER                   PIC X(01) VALUE SPACES.
014200     05  DET-FROM-ACCT-ID         PIC X(10).
014300     05  FILLER                   PIC X(01) VALUE SPACES.
014400     05  DET-TO-ACCT-ID           PIC X(10).
014500     05  FILLER                   PIC X(01) VALUE SPACES.
014600     05  DET-AMOUNT               PIC ---,---,--9.99.
014700     05  FILLER                   PIC X(01) VALUE SPACES.
014800     05  DET-FEE                  PIC ---,---,--9.99.
014900     05  FILLER                   PIC X(01) VALUE SPACES.
015000     05  DET-FROM-BALANCE         PIC ---,---,--9.99.
015100     05  FILLER                   PIC X(01) VALUE SPACES.
015200     05  DET-TO-BALANCE           PIC ---,---,--9.99.
015300     05  FILLER                   PIC X(01) VALUE SPACES.
015400     05  DET-STATUS               PIC X(08).
015500     05  FILLER                   PIC X(01) VALUE SPACES.
015600     05  DET-REASON               PIC X(40).
015700
015800*-----------------------------------------------------------------
015900* Final control-total section, printed from the RESULTWK trailer.
016000*-----------------------------------------------------------------
016100 01  TRNRPT-TOTAL-LINE.
016200     05  FILLER                   PIC X(02) VALUE SPACES.
016300     05  TOT-CAPTION              PIC X(28).
016400     05  TOT-COUNT                PIC ZZZ,ZZ9.
016500     05  TOT-AMOUNT               PIC Z,ZZZ,ZZ9.99.
016600     05  FILLER                   PIC X(84) VALUE SPACES.
016700
016800 01  SWITCHES-AND-COUNTERS.
016900     05  RESULTWK-EOF-SW          PIC X(01) VALUE "N".
017000         88  RESULTWK-EOF                   VALUE "Y".
017100     05  WS-LINE-COUNT            PIC S9(3) COMP VALUE ZERO.
017200     05  WS-DETAIL-COUNT          PIC S9(7) COMP VALUE ZERO.
017300     05  WS-DETAIL-COUNT-X REDEFINES WS-DETAIL-COUNT
017400                                  PIC X(04).
017500     05  FILLER                   PIC X(01) VALUE SPACES.
017600
017700 01  FILE-STATUS-FIELDS.
017800     05  RESULTWK-FILE-STAT       PIC X(02).
017900     05  TRANSRPT-FILE-STAT       PIC X(02).
018000     05  FILLER                   PIC X(01) VALUE SPACES.
018100
018200 01  TRAILER-WORK-AREA.
018300     05  WS-READ-COUNT            PIC S9(7) COMP-3 VALUE ZERO.
018400     05  WS-POSTED-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
018500     05  WS-REJECT-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
018600     05  WS-POSTED-AMOUNT         PIC S9(9)V99 COMP-3 VALUE ZERO.
018700     05  WS-POSTED-FEES           PIC S9(9)V99 COMP-3 VALUE ZERO.
018800     05  WS-POSTED-AMOUNT-X REDEFINES WS-POSTED-AMOUNT
018900                                  PIC X(06).
019000     05  FILLER                   PIC X(01) VALUE SPACES.
019100
019200 01  WS-RUN-DATE.
019300     05  WS-RUN-DATE-NUM          PIC 9(08).
019400     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM.
019500         10  WS-RUN-DATE-CC       PIC 9(02).
019600         10  WS-RUN-DATE-YY       PIC 9(02).
019700         10  WS-RUN-DATE-MM       PIC 9(02).
019800         10  WS-RUN-DATE-DD       PIC 9(02).
019900*-----------------------------------------------------------------
020000 PROCEDURE                   DIVISION.
020100*-----------------------------------------------------------------
020200* Main procedure
020300*-----------------------------------------------------------------
020400 100-PRINT-TRANSFER-REPORT.
020500     PERFORM 200-INITIATE-TRANSFER-REPORT.
020600     PERFORM 200-PRINT-TRANSFER-REPORT UNTIL RESULTWK-EOF.
020700     PERFORM 200-TERMINATE-TRANSFER-REPORT.
020800
020900     STOP RUN.
021000
021100*-----------------------------------------------------------------
021200* Open the files, print the title and column header, then read
021300* the first RESULTWK record.
021400*-----------------------------------------------------------------
021500 200-INITIATE-TRANSFER-REPORT.
021600     PERFORM 300-OPEN-ALL-FILES.
021700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021800     PERFORM 300-PRINT-REPORT-TITLE.
021900     PERFORM 300-PRINT-REPORT-HEADER.
022000     PERFORM 300-READ-RESULTWK-FILE.
022100
022200*-----------------------------------------------------------------
022300* A detail record prints one line; the trailer record, which is
022400* always last, GOES TO the control-total section instead, see
022500* CHANGE LOG 040815.
022600*-----------------------------------------------------------------
022700 200-PRINT-TRANSFER-REPORT.
022800     PERFORM 300-PRINT-TRANSFER-RECORD
022900             THRU 300-PRINT-TRANSFER-RECORD-EXIT.
023000     PERFORM 300-READ-RESULTWK-FILE.
023100
023200*-----------------------------------------------------------------
023300* Close the files.  Nothing else to finish - the control-total
023400* section was already printed when the trailer record was read.
023500*-----------------------------------------------------------------
023600 200-TERMINATE-TRANSFER-REPORT.
023700     PERFORM 300-CLOSE-ALL-FILES.
023800
023900*-----------------------------------------------------------------
024000 300-OPEN-ALL-FILES.
024100     OPEN    INPUT   RESULTWK-FILE
024200             OUTPUT  TRANSRPT-FILE.
024300
024400*-----------------------------------------------------------------
024500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
024600     INITIALIZE SWITCHES-AND-COUNTERS TRAILER-WORK-AREA.
024700
024800*-----------------------------------------------------------------
024900 300-READ-RESULTWK-FILE.
025000     READ RESULTWK-FILE INTO TRANSFER-RESULT-IN
025100             AT END  MOVE "Y" TO RESULTWK-EOF-SW.
025200
025300*-----------------------------------------------------------------
025400 300-PRINT-REPORT-TITLE.
025500     ACCEPT  WS-RUN-DATE-NUM      FROM DATE YYYYMMDD.
025600     MOVE    WS-RUN-DATE-MM       TO DSP-MONTH.
025700     MOVE    WS-RUN-DATE-DD       TO DSP-DAY.
025800     COMPUTE DSP-YEAR = WS-RUN-DATE-CC * 100 + WS-RUN-DATE-YY.
025900     WRITE   TRANSRPT-LINE        FROM TRNRPT-TITLE
026000             AFTER ADVANCING 1 LINE.
026100
026200*-----------------------------------------------------------------
026300 300-PRINT-REPORT-HEADER.
026400     WRITE   TRANSRPT-LINE        FROM TRNRPT-HEADER
026500             AFTER ADVANCING 2 LINES.
026600     MOVE    SPACES               TO TRANSRPT-LINE.
026700     WRITE   TRANSRPT-LINE.
026800     MOVE    ZERO                 TO WS-LINE-COUNT.
026900
027000*-----------------------------------------------------------------
027100* Range entry point for one RESULTWK record.  A trailer record
027200* GOES TO the exit paragraph straight after the control-total
027300* section prints; a detail record falls through the page-break
027400* check into the detail line below.
027500*-----------------------------------------------------------------
027600 300-PRINT-TRANSFER-RECORD.
027700     IF  RES-IN-IS-TRAILER
027800         PERFORM 300-PRINT-CONTROL-TOTALS
027900         GO TO 300-PRINT-TRANSFER-RECORD-EXIT
028000     END-IF.
028100     IF  WS-LINE-COUNT > 40
028200         PERFORM 300-TRNRPT-PAGESKIP
028300     END-IF.
028400     PERFORM 300-PRINT-TRANSFER-DETAIL.
028500
028600 300-PRINT-TRANSFER-RECORD-EXIT.
028700     EXIT.
028800
028900*-----------------------------------------------------------------
029000* After 40 detail lines, start a fresh page and reprint the
029100* column header - see CHANGE LOG 930412.
029200*-----------------------------------------------------------------
029300 300-TRNRPT-PAGESKIP.
029400     MOVE    SPACES               TO TRANSRPT-LINE.
029500     WRITE   TRANSRPT-LINE        AFTER ADVANCING PAGE.
029600     PERFORM 300-PRINT-REPORT-HEADER.
029700
029800*-----------------------------------------------------------------
029900 300-PRINT-TRANSFER-DETAIL.
030000     MOVE    RES-FROM-ACCT-ID-IN  TO DET-FROM-ACCT-ID.
030100     MOVE    RES-TO-ACCT-ID-IN    TO DET-TO-ACCT-ID.
030200     MOVE    RES-AMOUNT-IN        TO DET-AMOUNT.
030300     MOVE    RES-FEE-IN           TO DET-FEE.
030400     MOVE    RES-FROM-BALANCE-IN  TO DET-FROM-BALANCE.
030500     MOVE    RES-TO-BALANCE-IN    TO DET-TO-BALANCE.
030600     MOVE    RES-STATUS-IN        TO DET-STATUS.
030700     MOVE    RES-REASON-IN        TO DET-REASON.
030800     WRITE   TRANSRPT-LINE        FROM TRNRPT-DETAIL
030900             AFTER ADVANCING 1 LINE.
031000     ADD     1                    TO WS-LINE-COUNT.
031100     ADD     1                    TO WS-DETAIL-COUNT.
031200
031300*-----------------------------------------------------------------
031400* Control totals come straight from the trailer record LEDGPOST
031500* wrote - this report never re-sums them, see CHANGE LOG 031114.
031600*-----------------------------------------------------------------
031700 300-PRINT-CONTROL-TOTALS.
031800     MOVE    RES-READ-COUNT-IN    TO WS-READ-COUNT.
031900     MOVE    RES-POSTED-COUNT-IN  TO WS-POSTED-COUNT.
032000     MOVE    RES-REJECT-COUNT-IN  TO WS-REJECT-COUNT.
032100     MOVE    RES-POSTED-AMOUNT-IN TO WS-POSTED-AMOUNT.
032200     MOVE    RES-POSTED-FEES-IN   TO WS-POSTED-FEES.
032300
032400     MOVE    SPACES               TO TRANSRPT-LINE.
032500     WRITE   TRANSRPT-LINE        AFTER ADVANCING 2 LINES.
032600
032700     MOVE    "TRANSFERS READ"     TO TOT-CAPTION.
032800     MOVE    WS-READ-COUNT        TO TOT-COUNT.
032900     MOVE    ZERO                 TO TOT-AMOUNT.
033000     WRITE   TRANSRPT-LINE        FROM TRNRPT-TOTAL-LINE
033100             AFTER ADVANCING 1 LINE.
033200
033300     MOVE    "TRANSFERS POSTED"   TO TOT-CAPTION.
033400     MOVE    WS-POSTED-COUNT      TO TOT-COUNT.
033500     MOVE    ZERO                 TO TOT-AMOUNT.
033600     WRITE   TRANSRPT-LINE        FROM TRNRPT-TOTAL-LINE
033700             AFTER ADVANCING 1 LINE.
033800
033900     MOVE    "TRANSFERS REJECTED" TO TOT-CAPTION.
034000     MOVE    WS-REJECT-COUNT      TO TOT-COUNT.
034100     MOVE    ZERO                 TO TOT-AMOUNT.
034200     WRITE   TRANSRPT-LINE        FROM TRNRPT-TOTAL-LINE
034300             AFTER ADVANCING 1 LINE.
034400
034500     MOVE    "TOTAL AMOUNT POSTED" TO TOT-CAPTION.
034600     MOVE    ZERO                 TO TOT-COUNT.
034700     MOVE    WS-POSTED-AMOUNT     TO TOT-AMOUNT.
034800     WRITE   TRANSRPT-LINE        FROM TRNRPT-TOTAL-LINE
034900             AFTER ADVANCING 1 LINE.
035000
035100     MOVE    "TOTAL FEES POSTED"  TO TOT-CAPTION.
035200     MOVE    ZERO                 TO TOT-COUNT.
035300     MOVE    WS-POSTED-FEES       TO TOT-AMOUNT.
035400     WRITE   TRANSRPT-LINE        FROM TRNRPT-TOTAL-LINE
035500             AFTER ADVANCING 1 LINE.
035600
035700*-----------------------------------------------------------------
035800 300-CLOSE-ALL-FILES.
035900     CLOSE   RESULTWK-FILE
036000             TRANSRPT-FILE.
